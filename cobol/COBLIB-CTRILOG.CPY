000100*====================================================
000200*  COPYBOOK: CTRILOG
000300*===================================================*
000400*  AUTOR   : VICTOR LEAL                            *
000500*  EMPRESA : FOURSYS                                *
000600*  OBJETIVO: AREA PADRAO DE LOG DE ERRO USADA POR    *
000700*            TODOS OS PROGRAMAS DA BIBLIOTECA COBLIB.*
000800*            GRAVADA PELA SUBROTINA GRAVALOG QUANDO  *
000900*            UM PROGRAMA ABORTA O PROCESSAMENTO.     *
001000*---------------------------------------------------*
001100*  HISTORICO DE ALTERACOES                          *
001200*  DATA     AUTOR  CHAMADO   DESCRICAO               *
001300*  01/03/84 VL     CH-0012   CRIACAO DO COPYBOOK.         CH0012
001400*  17/09/91 RSM    CH-0381   INCLUSO WRK-STATUS COM 2     CH0381
001500*                  DIGITOS PARA FILE STATUS.
001600*  05/11/98 EDF    CH-0560   AMPLIACAO WRK-DADOS PARA      CH0560
001700*                  CICLO DO ANO 2000 (BUG DO MILENIO).
001800*  22/02/02 CTR    CH-0714   PASSOU A SER USADO PELO       CH0714
001900*                  JOB DE TRIANGULO DE SINISTROS.
002000*===================================================*
002100*-----------------------------------------------------
002200 01  WRK-DADOS.
002300     05  WRK-PROGRAMA        PIC X(08).
002400     05  WRK-SECAO           PIC X(04).
002500     05  WRK-MENSAGEM        PIC X(40).
002600     05  WRK-STATUS          PIC 9(02).
002700     05  WRK-DATAHORA-ERRO.
002800         10  WRK-DATA-ERRO   PIC 9(06).
002900         10  WRK-HORA-ERRO   PIC 9(06).
003000     05  FILLER              PIC X(10).
003100*-----------------------------------------------------
