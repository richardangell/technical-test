000100*====================================================
000200*  COPYBOOK: CTRITAB
000300*===================================================*
000400*  AUTOR   : VICTOR LEAL                            *
000500*  EMPRESA : FOURSYS                                *
000600*  OBJETIVO: TABELAS EM MEMORIA USADAS PELO PROGRAMA *
000700*            CTRIACU PARA ORDENAR OS REGISTROS DE    *
000800*            SINISTRO E MONTAR O TRIANGULO ACUMULADO *
000900*            POR PRODUTO. TAMBEM CONTEM A AREA DE    *
001000*            LOCALIZACAO DAS COLUNAS DO CABECALHO.   *
001100*---------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                          *
001300*  DATA     AUTOR  CHAMADO   DESCRICAO               *
001400*  14/05/02 CTR    CH-0714   CRIACAO DO COPYBOOK.         CH0714
001500*  20/06/02 CTR    CH-0722   AUMENTADO LIMITE DA           CH0722
001600*                  TABELA DE DETALHE DE 2000 PARA
001700*                  5000 OCORRENCIAS.
001800*  11/01/04 EDF    CH-0810   INCLUSA CHAVE REDEFINIDA      CH0810
001900*                  PARA COMPARACAO NA ORDENACAO.
002000*  02/08/04 CTR    CH-0940   INCLUSA CHAVE TEMPORARIA      CH0940
002100*                  REDEFINIDA SOBRE CTRI-TAB-TEMP, PARA
002200*                  COMPARAR O ELEMENTO DESLOCADO COM OS
002300*                  JA ORDENADOS SEM MOVER CAMPO A CAMPO.
002400*  02/09/04 CTR    CH-0941   REMOVIDA DE CTRI-TABELA-       CH0941
002500*                  COLUNAS A TABELA CTRI-TAB-NOME-COLUNA
002600*                  (E CTRI-QTD-COLUNAS): O PROGRAMA SO
002700*                  PRECISA DA POSICAO DE CADA COLUNA
002800*                  OBRIGATORIA (CTRI-COL-POS-*), NUNCA
002900*                  GUARDOU OS NOMES PARA CONSULTA POSTERIOR.
003000*  12/09/04 CTR    CH-0964   CORRIGIDO O TAMANHO DA CHAVE   CH0964
003100*                  DE ORDENACAO: CTRI-TAB-CHAVE-OCOR TINHA
003200*                  40 POSICOES POR OCORRENCIA CONTRA 39 DE
003300*                  CTRI-TAB-DETALHE, E O CABECALHO REDEFINIA
003400*                  CTRI-QTD-DETALHE (BINARIO) POR UM FILLER
003500*                  DISPLAY DE TAMANHO DIFERENTE. O DESVIO
003600*                  FAZIA CTRI-TAB-CHAVE-COMPARA(I) DEIXAR DE
003700*                  COINCIDIR COM O REGISTRO I A PARTIR DA
003800*                  SEGUNDA OCORRENCIA, QUEBRANDO O INSERTION
003900*                  SORT. AJUSTADA A FILLER DO CABECALHO PARA
004000*                  O MESMO PIC/USAGE DE CTRI-QTD-DETALHE, E A
004100*                  FILLER DA CHAVE PARA 11 POSICOES
004200*                  (28+11=39). TAMBEM AJUSTADA A FILLER DE
004300*                  CTRI-TEMP-CHAVE PARA 13 POSICOES
004400*                  (28+13=41), PARA BATER COM CTRI-TAB-TEMP.
004500*===================================================*
004600*-----------------------------------------------------
004700*  TABELA DE TODOS OS REGISTROS DE DETALHE LIDOS DO
004800*  ARQUIVO DE ENTRADA, NA ORDEM EM QUE FORAM LIDOS.
004900*  APOS 1500-ORDENAR-TABELA, FICA EM ORDEM ASCENDENTE
005000*  POR PRODUTO, ANO DE ORIGEM E ANO DE DESENVOLVIMENTO
005100*-----------------------------------------------------
005200 01  CTRI-TABELA-DETALHE.
005300     05  CTRI-QTD-DETALHE        PIC 9(05)  COMP.
005400     05  FILLER                  PIC X(02).
005500     05  CTRI-TAB-DETALHE  OCCURS 1 TO 5000 TIMES
005600             DEPENDING ON CTRI-QTD-DETALHE
005700             INDEXED BY CTRI-IDX-DET.
005800         10  CTRI-TAB-PRODUTO     PIC X(20).
005900         10  CTRI-TAB-ANOORIGEM   PIC 9(04).
006000         10  CTRI-TAB-ANODESENV   PIC 9(04).
006100         10  CTRI-TAB-VALORINCR   PIC S9(09)V99.
006200*-----------------------------------------------------
006300*  CHAVE DE ORDENACAO REDEFINIDA SOBRE A PROPRIA
006400*  OCORRENCIA DA TABELA DE DETALHE, PARA COMPARACAO
006500*  EM UMA UNICA INSTRUCAO DURANTE O INSERTION SORT
006600*  DE 1500-ORDENAR-TABELA. O CABECALHO E CADA OCORRENCIA
006700*  TEM QUE TER O MESMO TAMANHO EM BYTES DE
006800*  CTRI-TABELA-DETALHE (CH-0964): CABECALHO 9(05) COMP
006900*  (IGUAL A CTRI-QTD-DETALHE) + FILLER X(02); OCORRENCIA
007000*  X(28)+X(11)=39, IGUAL A X(20)+9(04)+9(04)+S9(09)V99.
007100*-----------------------------------------------------
007200 01  CTRI-TABELA-CHAVE REDEFINES CTRI-TABELA-DETALHE.
007300     05  FILLER                  PIC 9(05)  COMP.
007400     05  FILLER                  PIC X(02).
007500     05  CTRI-TAB-CHAVE-OCOR OCCURS 1 TO 5000 TIMES
007600             DEPENDING ON CTRI-QTD-DETALHE
007700             INDEXED BY CTRI-IDX-CHV.
007800         10  CTRI-TAB-CHAVE-COMPARA  PIC X(28).
007900         10  FILLER                  PIC X(11).
008000*-----------------------------------------------------
008100*  AREA DE TRABALHO USADA PELO INSERTION SORT PARA
008200*  GUARDAR TEMPORARIAMENTE UMA OCORRENCIA ENQUANTO E
008300*  DESLOCADA DENTRO DA TABELA.
008400*-----------------------------------------------------
008500 01  CTRI-TAB-TEMP.
008600     05  CTRI-TEMP-PRODUTO        PIC X(20).
008700     05  CTRI-TEMP-ANOORIGEM      PIC 9(04).
008800     05  CTRI-TEMP-ANODESENV      PIC 9(04).
008900     05  CTRI-TEMP-VALORINCR      PIC S9(09)V99.
009000     05  FILLER                   PIC X(02).
009100*-----------------------------------------------------
009200*  CHAVE DO ELEMENTO EM DESLOCAMENTO, REDEFINIDA SOBRE
009300*  CTRI-TAB-TEMP, PARA COMPARAR COM CTRI-TAB-CHAVE-COMPARA
009400*  SEM COMPARAR PRODUTO/ANOORIGEM/ANODESENV UM A UM EM
009500*  CADA PASSO DO INSERTION SORT (1500-ORDENAR-TABELA).
009600*  TAMANHO TOTAL TEM QUE BATER COM CTRI-TAB-TEMP (CH-0964):
009700*  X(28)+X(13)=41, IGUAL A X(20)+9(04)+9(04)+S9(09)V99+X(02).
009800*-----------------------------------------------------
009900 01  CTRI-TEMP-CHAVE REDEFINES CTRI-TAB-TEMP.
010000     05  CTRI-TEMP-CHAVE-COMPARA  PIC X(28).
010100     05  FILLER                   PIC X(13).
010200*-----------------------------------------------------
010300*  LISTA DOS PRODUTOS DISTINTOS, NA ORDEM ASCENDENTE
010400*  EM QUE APARECEM NA TABELA JA ORDENADA.
010500*-----------------------------------------------------
010600 01  CTRI-TABELA-PRODUTO.
010700     05  CTRI-QTD-PRODUTO         PIC 9(03)  COMP.
010800     05  FILLER                   PIC X(02).
010900     05  CTRI-TAB-PRODUTO-LST OCCURS 1 TO 200 TIMES
011000             DEPENDING ON CTRI-QTD-PRODUTO
011100             INDEXED BY CTRI-IDX-PRD.
011200         10  CTRI-TAB-PROD-NOME    PIC X(20).
011300*-----------------------------------------------------
011400*  AREA DE LOCALIZACAO DAS COLUNAS OBRIGATORIAS NO
011500*  CABECALHO DO ARQUIVO DE ENTRADA. PREENCHIDA POR
011600*  1110-LOCALIZAR-COLUNA.
011700*-----------------------------------------------------
011800 01  CTRI-TABELA-COLUNAS.
011900     05  CTRI-COL-POS-PRODUTO     PIC 9(02)  COMP VALUE 0.
012000     05  CTRI-COL-POS-ANOORIGEM   PIC 9(02)  COMP VALUE 0.
012100     05  CTRI-COL-POS-ANODESENV   PIC 9(02)  COMP VALUE 0.
012200     05  CTRI-COL-POS-VALORINCR   PIC 9(02)  COMP VALUE 0.
012300     05  FILLER                   PIC X(02).
012400*-----------------------------------------------------
012500*  RESULTADO DO ACUMULADOR: LISTA DE VALORES
012600*  CUMULATIVOS DE UM PRODUTO, NA ORDEM EM QUE SERAO
012700*  ESCRITOS NA LINHA DE SAIDA.
012800*-----------------------------------------------------
012900 01  CTRI-TABELA-TRIANGULO.
013000     05  CTRI-QTD-TRIANGULO       PIC 9(04)  COMP.
013100     05  FILLER                   PIC X(02).
013200     05  CTRI-TAB-TRIANGULO OCCURS 1 TO 400 TIMES
013300             DEPENDING ON CTRI-QTD-TRIANGULO
013400             INDEXED BY CTRI-IDX-TRI.
013500         10  CTRI-TRI-VALOR        PIC S9(11)V99.
013600*-----------------------------------------------------
