000100*====================================================
000200*  COPYBOOK: CTRIREC
000300*===================================================*
000400*  AUTOR   : VICTOR LEAL                            *
000500*  EMPRESA : FOURSYS                                *
000600*  OBJETIVO: LAYOUT DE UM REGISTRO DE PAGAMENTO      *
000700*            INCREMENTAL DE SINISTRO (APOS A QUEBRA  *
000800*            DA LINHA CSV EM CAMPOS). USADO PELO     *
000900*            PROGRAMA CTRIACU PARA VALIDAR E GUARDAR *
001000*            CADA LINHA DO ARQUIVO DE ENTRADA.       *
001100*---------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                          *
001300*  DATA     AUTOR  CHAMADO   DESCRICAO               *
001400*  14/05/02 CTR    CH-0714   CRIACAO DO COPYBOOK PARA      CH0714
001500*                  O JOB DE TRIANGULO DE SINISTROS.
001600*  03/09/03 CTR    CH-0759   INCLUSOS OS CAMPOS ALFA        CH0759
001700*                  (REDEFINES) PARA VALIDAR OS ANOS
001800*                  E O VALOR ANTES DE CONVERTER.
001850*  02/09/04 CTR    CH-0941   REMOVIDO CTRI-DET-IND-VALIDO:  CH0941
001860*                  O PROGRAMA NUNCA CHEGOU A MARCAR NEM A
001870*                  TESTAR ESSE INDICADOR (1200-CARREGAR-
001880*                  DETALHE DESCARTA O REGISTRO INVALIDO NA
001890*                  HORA, SEM PRECISAR MARCA-LO NA TABELA).
001893*  09/09/04 CTR    CH-0958   REMOVIDO CTRI-DET-VALOR-ALF E  CH0958
001895*                  SUA REDEFINES: NUNCA FORAM PREENCHIDOS.
001897*                  CTRI-DET-VALORINCR E CALCULADO POR
001898*                  COMPUTE DIRETO EM 1225-CONVERTER-VALOR,
001899*                  SEM PASSAR PELO CAMPO ALFA.
001900*===================================================*
002000*-----------------------------------------------------
002100 01  CTRI-DETALHE-WS.
002200*        PRODUTO (ATE 20 POSICOES, VINDO DA COLUNA
002300*        "PRODUCT" DO ARQUIVO DE ENTRADA)
002400     05  CTRI-DET-PRODUTO       PIC X(20).
002500*        ANO DE ORIGEM DO SINISTRO - GUARDADO PRIMEIRO
002600*        COMO ALFA PARA TESTAR SE E NUMERICO
002700     05  CTRI-DET-ANOORIG-ALF   PIC X(04).
002800     05  CTRI-DET-ANOORIGEM     REDEFINES
002900         CTRI-DET-ANOORIG-ALF   PIC 9(04).
003000*        ANO DE DESENVOLVIMENTO (ANO DO PAGAMENTO)
003100     05  CTRI-DET-ANODESV-ALF   PIC X(04).
003200     05  CTRI-DET-ANODESENV     REDEFINES
003300         CTRI-DET-ANODESV-ALF   PIC 9(04).
003400*        VALOR INCREMENTAL - PODE SER NEGATIVO E TER
003500*        DUAS CASAS DECIMAIS. NUNCA EMPACOTADO (COMP-3);
003600*        GRAVADO COMO DISPLAY COM SINAL, IGUAL AOS
003700*        DEMAIS VALORES MONETARIOS DA BIBLIOTECA. NAO HA
003750*        CAMPO ALFA/REDEFINES AQUI (CH-0941): O VALOR E
003760*        VALIDADO CARACTER A CARACTER DIRETO EM WRK-TOKEN
003770*        (1220-VALIDAR-CAMPO-VALOR) E GRAVADO POR COMPUTE
003780*        EM 1225-CONVERTER-VALOR, SEM PASSAR POR ALFA.
003800     05  CTRI-DET-VALORINCR     PIC S9(09)V99.
004600     05  FILLER                 PIC X(17).
004700*-----------------------------------------------------
