000100*====================================================
000200*  COPYBOOK: CTRIOUT
000300*===================================================*
000400*  AUTOR   : VICTOR LEAL                            *
000500*  EMPRESA : FOURSYS                                *
000600*  OBJETIVO: AREAS DE MONTAGEM DAS LINHAS DO ARQUIVO *
000700*            DE SAIDA DO TRIANGULO DE SINISTROS E    *
000800*            AREA AUXILIAR PARA FORMATACAO DOS       *
000900*            VALORES NUMERICOS (FORMA DECIMAL MINIMA).*
001000*---------------------------------------------------*
001100*  HISTORICO DE ALTERACOES                          *
001200*  DATA     AUTOR  CHAMADO   DESCRICAO               *
001300*  14/05/02 CTR    CH-0714   CRIACAO DO COPYBOOK.         CH0714
001400*  09/08/03 CTR    CH-0759   INCLUSA AREA DE                CH0759
001500*                  FORMATACAO EM FORMA DECIMAL
001600*                  MINIMA (SEM ZEROS A DIREITA).
001620*  09/09/04 CTR    CH-0958   REMOVIDA CTRI-FMT-VALOR-NUM    CH0958
001630*                  (REDEFINES SOBRE CTRI-FMT-VALOR-ALF):
001640*                  NUNCA FOI LIDA. 3100-FORMATAR-VALOR SO
001650*                  PRECISA DA VISAO ALFA PARA CORTAR OS
001660*                  ZEROS/PONTO SUPERFLUOS.
001700*===================================================*
001800*-----------------------------------------------------
001900*  LINHA 1 DO ARQUIVO DE SAIDA: ANO DE ORIGEM MINIMO
002000*  E A AMPLITUDE DE ANOS DE DESENVOLVIMENTO.
002100*  GRAVADA NO FORMATO <ANOMIN>,<AMPLITUDE>
002200*-----------------------------------------------------
002300 01  CTRI-LINHA-CABEC.
002400     05  CTRI-CAB-LINHA          PIC X(20).
002500     05  FILLER                  PIC X(10).
002600*-----------------------------------------------------
002700*  LINHA 2..N: NOME DO PRODUTO SEGUIDO DE TODOS OS
002800*  VALORES CUMULATIVOS DO SEU TRIANGULO, SEPARADOS
002900*  POR VIRGULA, SEM ESPACOS.
003000*-----------------------------------------------------
003020*  CTRI-PROD-LINHA TEM QUE COMPORTAR O PIOR CASO DA
003030*  TABELA CTRI-TABELA-TRIANGULO (CTRITAB, OCCURS 1 TO
003040*  400 TIMES): 400 VALORES DE ATE 14 POSICOES (VIRGULA
003050*  + SINAL + 9 DIGITOS + PONTO + 2 DECIMAIS) MAIS O NOME
003060*  DO PRODUTO (20). CH-0958: ANTES SO TINHA 640 POSICOES,
003070*  O QUE TRUNCAVA A LINHA EM SILENCIO PARA UM TRIANGULO
003080*  COM MAIS DE ~45 CELULAS (9 ANOS DE ORIGEM).
003100 01  CTRI-LINHA-PRODUTO.
003200     05  CTRI-PROD-LINHA         PIC X(5620).
003300     05  CTRI-PROD-TAMANHO       PIC 9(04)  COMP.
003350     05  FILLER                  PIC X(04).
003400*-----------------------------------------------------
003500*  AREA DE FORMATACAO DE UM VALOR CUMULATIVO NA FORMA
003600*  DECIMAL MINIMA (SEM ZEROS NEM PONTO DECIMAL QUANDO
003700*  O VALOR FOR INTEIRO, SEM SEPARADOR DE MILHAR, SINAL
003800*  NEGATIVO A ESQUERDA QUANDO APLICAVEL).
003900*-----------------------------------------------------
004000 01  CTRI-AREA-FORMATO.
004100     05  CTRI-FMT-VALOR-ED       PIC -(10)9.99.
004200     05  CTRI-FMT-VALOR-ALF      PIC X(15).
004500     05  CTRI-FMT-TAMANHO        PIC 9(02)  COMP.
004600     05  FILLER                  PIC X(08).
004700*-----------------------------------------------------
