000100*====================================================
000200 IDENTIFICATION                            DIVISION.
000300*====================================================
000400 PROGRAM-ID. CTRIACU.
000500 AUTHOR. VICTOR LEAL.
000600 INSTALLATION. FOURSYS.
000700 DATE-WRITTEN. 14/05/1987.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.
001000*===================================================*
001100*  AUTOR   : VICTOR LEAL                            *
001200*  EMPRESA : FOURSYS                                *
001300*  OBJETIVO: CONVERTER PAGAMENTOS INCREMENTAIS DE    *
001400*            SINISTROS EM TRIANGULOS ACUMULADOS POR  *
001500*            PRODUTO. LE O ARQUIVO DE ENTRADA (CSV), *
001600*            VALIDA, ORDENA, ACUMULA POR PRODUTO/ANO *
001700*            DE ORIGEM/ANO DE DESENVOLVIMENTO E      *
001800*            GRAVA O ARQUIVO DE SAIDA COM O TRIANGULO*
001900*            ACUMULADO DE CADA PRODUTO.              *
002000*---------------------------------------------------*
002100*  PARAMETROS (VIA SYSIN):                           *
002200*  1 - NOME DO ARQUIVO DE ENTRADA (EXTENSAO .TXT)    *
002300*  2 - NOME DO ARQUIVO DE SAIDA    (EXTENSAO .TXT)   *
002400*---------------------------------------------------*
002500*  ARQUIVOS:                                        *
002600*  DDNAME             I/O           INCLUDE/BOOK    *
002700*  ENTRADA             I             CTRIREC/CTRITAB*
002800*  SAIDA               O             CTRIOUT        *
002900*===================================================*
003000*-----------------------------------------------------
003100*  HISTORICO DE ALTERACOES
003200*  DATA     AUTOR  CHAMADO   DESCRICAO
003300*  14/05/87 VL     CH-0714   CRIACAO DO PROGRAMA.          CH0714
003400*  22/11/89 VL     CH-0759   INCLUIDA ORDENACAO POR        CH0759
003500*                  INSERTION SORT (A EMPRESA AINDA NAO
003600*                  TINHA ROTINA PROPRIA DE SORT PARA
003700*                  TABELAS EM MEMORIA).
003800*  08/02/93 RSM    CH-0810   CORRIGIDO CALCULO DO          CH0810
003900*                  TRIANGULO QUANDO O PRODUTO NAO TEM
004000*                  REGISTRO EM UMA DAS CELULAS (CELULA
004100*                  FALTANTE DEVE CONTRIBUIR ZERO, MAS
004200*                  AINDA GERAR UM VALOR DE SAIDA).
004300*  30/11/98 EDF    CH-0560   REVISAO PARA O ANO 2000 -     CH0560
004400*                  ANO DE ORIGEM E DE DESENVOLVIMENTO
004500*                  PASSARAM A SER VALIDADOS COM 4
004600*                  DIGITOS COMPLETOS (SEM TRUNCAMENTO
004700*                  DO SECULO).
004800*  14/03/02 CTR    CH-0900   REESCRITO PARA NAO MAIS       CH0900
004900*                  DEPENDER DE ARQUIVOS COM LRECL FIXO -
005000*                  ENTRADA E SAIDA PASSARAM A SER TEXTO
005100*                  CSV DE TAMANHO VARIAVEL, COM NOME
005200*                  DE ARQUIVO RECEBIDO EM PARAMETRO.
005300*  19/07/04 CTR    CH-0933   INCLUIDA VALIDACAO DE QUE O   CH0933
005400*                  ARQUIVO DE SAIDA NAO PODE JA EXISTIR.
005410*  02/09/04 CTR    CH-0941   CORRIGIDA A LINHA 1 DE SAIDA: CH0941
005420*                  A AMPLITUDE (WRK-SPAN) ESTAVA SENDO
005430*                  GRAVADA COM ZERO A ESQUERDA (EX: "03")
005440*                  EM VEZ DA FORMA MINIMA (EX: "3") JA
005450*                  USADA PARA OS VALORES DO TRIANGULO.
005460*  02/09/04 CTR    CH-0941   REMOVIDAS DO SPECIAL-NAMES AS CH0941
005470*                  ENTRADAS TOP-OF-FORM/CLASSE-DIGITO/
005480*                  UPSI-0 HERDADAS DE OUTRO JOB E NUNCA
005490*                  USADAS NESTE PROGRAMA.
005493*  09/09/04 CTR    CH-0958   VARREDURA DE CAMPOS MORTOS     CH0958
005494*                  DA REVISAO CH-0941 FICOU INCOMPLETA -
005495*                  REMOVIDOS AGORA WRK-RETORNO,
005496*                  WRK-QTD-COLUNAS-ACHADAS E O 88-LEVEL
005497*                  WRK-VALOR-POSITIVO, NENHUM DOS TRES
005498*                  MOVIDO OU TESTADO EM PARTE ALGUMA.
005499*  09/09/04 CTR    CH-0958   CTRI-PROD-LINHA, FD-SAIDA-     CH0958
005501*                  LINHA E WRK-PONTEIRO AUMENTADOS PARA O
005502*                  PIOR CASO DO TRIANGULO (400 OCORRENCIAS);
005503*                  INCLUIDO ON OVERFLOW NAS DUAS STRING DE
005504*                  3020-GRAVAR-PRODUTO/3030-ANEXAR-VALOR,
005505*                  ABORTANDO POR 9000-ERRO EM VEZ DE
005506*                  TRUNCAR A LINHA DE SAIDA EM SILENCIO.
005511*  12/09/04 CTR    CH-0964   CORRIGIDA 3100-FORMATAR-VALOR: CH0964
005512*                  O UNSTRING DELIMITED BY SPACE PARAVA NO
005513*                  PRIMEIRO BRANCO DO CAMPO EDITADO (QUE E
005514*                  ALINHADO A DIREITA) E DEVOLVIA O VALOR
005515*                  SEMPRE VAZIO. TROCADO POR VARREDURA DA
005516*                  ESQUERDA PARA A DIREITA (3105-ACHAR-
005517*                  INICIO-VALOR) ATE O PRIMEIRO CARACTER
005518*                  NAO-BRANCO, COMO O 1112-ACHAR-FIM-LINHA
005519*                  FAZ NO SENTIDO CONTRARIO. TAMBEM
005521*                  REQUEBRADAS VARIAS LINHAS QUE PASSAVAM
005522*                  DA COLUNA 72 E ERAM TRUNCADAS PELO
005523*                  COMPILADOR.
005524*-----------------------------------------------------
005600*====================================================
005700 ENVIRONMENT                               DIVISION.
005800*====================================================
005900 CONFIGURATION                             SECTION.
005950*    SEM SPECIAL-NAMES: O ARQUIVO DE ENTRADA E UM CSV NO
005960*    PADRAO AMERICANO (PONTO DECIMAL), O JOB NAO TEM
005970*    IMPRESSAO E NAO USA CHAVE UPSI (CH-0941).
006400*
006500 INPUT-OUTPUT                              SECTION.
006600 FILE-CONTROL.
006700     SELECT ENTRADA ASSIGN TO WRK-PARM-ENTRADA
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WRK-FS-ENTRADA.
007000*
007100     SELECT SAIDA ASSIGN TO WRK-PARM-SAIDA
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WRK-FS-SAIDA.
007400*
007500*====================================================
007600 DATA                                      DIVISION.
007700*====================================================
007800*-----------------------------------------------------
007900 FILE                                      SECTION.
008000*-----------------------------------------------------
008100 FD  ENTRADA.
008200*-----------LRECL VARIAVEL, UMA LINHA CSV--------------
008300 01  FD-ENTRADA-LINHA.
008310     05  FD-ENT-DADOS           PIC X(196).
008320     05  FILLER                 PIC X(04).
008400*
008500 FD  SAIDA.
008600*-----------LRECL VARIAVEL, UMA LINHA DE SAIDA----------
008610*    (CH-0958) LARGURA IGUAL A CTRI-PROD-LINHA (CTRIOUT),
008620*    PARA COMPORTAR O PIOR CASO DO TRIANGULO SEM TRUNCAR.
008700 01  FD-SAIDA-LINHA.
008710     05  FD-SAI-DADOS           PIC X(5616).
008720     05  FILLER                 PIC X(04).
008800*-----------------------------------------------------
008900 WORKING-STORAGE                           SECTION.
009000*-----------------------------------------------------
009100     COPY CTRILOG.
009200*-----------------------------------------------------
009300     COPY CTRIREC.
009400*-----------------------------------------------------
009500     COPY CTRITAB.
009600*-----------------------------------------------------
009700     COPY CTRIOUT.
009800*-----------------------------------------------------
009900 01  FILLER PIC X(48) VALUE
010000     '--------------PARAMETROS DE ENTRADA----------'.
010100*-----------------------------------------------------
010200 01  WRK-PARAMETROS.
010300     05  WRK-PARM-ENTRADA       PIC X(40).
010400     05  WRK-PARM-SAIDA         PIC X(40).
010450     05  FILLER                 PIC X(08).
010500*-----------------------------------------------------
010600 01  FILLER PIC X(48) VALUE
010700     '--------------VARIAVEIS PARA FILE STATUS-----'.
010800*-----------------------------------------------------
010900 77  WRK-FS-ENTRADA             PIC 9(02).
011000 77  WRK-FS-SAIDA               PIC 9(02).
011100*-----------------------------------------------------
011200 01  FILLER PIC X(48) VALUE
011300     '--------------VARIAVEIS PARA NOME DE ARQUIVO--'.
011400*-----------------------------------------------------
011410 01  WRK-NOME-ARQ-WS.
011420     05  WRK-NOME-ARQ            PIC X(40).
011430     05  FILLER                  PIC X(04).
011440 01  WRK-NOME-ARQ-TRIM-WS.
011450     05  WRK-NOME-ARQ-TRIM       PIC X(40).
011460     05  FILLER                  PIC X(04).
011700 77  WRK-TAM-ARQ                 PIC 9(02) COMP.
011800 77  WRK-POS-EXT                 PIC 9(02) COMP.
011900 77  WRK-CONT-PONTOS             PIC 9(02) COMP.
012000*-----------------------------------------------------
012100 01  FILLER PIC X(48) VALUE
012200     '--------------VARIAVEIS PARA LER LINHA CSV----'.
012300*-----------------------------------------------------
012400 01  WRK-LINHA-ENT-WS.
012410     05  WRK-LINHA-ENT            PIC X(200).
012420     05  FILLER                   PIC X(04).
012500 77  WRK-TAM-LINHA-ENT            PIC 9(03) COMP.
012600 77  WRK-PONTEIRO                 PIC 9(04) COMP.
012700 77  WRK-NUM-COL                  PIC 9(02) COMP.
012800 77  WRK-COL-DESEJADA             PIC 9(02) COMP.
012900 01  WRK-TOKEN-WS.
012910     05  WRK-TOKEN                PIC X(30).
012920     05  FILLER                   PIC X(04).
013000 77  WRK-TAM-TOKEN                PIC 9(02) COMP.
013100 77  WRK-IDX-CAR                  PIC 9(02) COMP.
013700*-----------------------------------------------------
013800 01  FILLER PIC X(48) VALUE
013900     '--------------VARIAVEIS PARA VALOR INCREMENTAL'.
014000*-----------------------------------------------------
014100 77  WRK-NEGATIVO                 PIC X(01) VALUE 'N'.
014200     88  WRK-VALOR-NEGATIVO           VALUE 'S'.
014400 77  WRK-POS-INICIO               PIC 9(02) COMP.
014450 77  WRK-POS-INICIO-FMT           PIC 9(02) COMP.
014500 77  WRK-POS-PONTO                PIC 9(02) COMP.
014600 77  WRK-TAM-FRAC                 PIC 9(02) COMP.
014700 77  WRK-CONT-PONTO-VALOR         PIC 9(02) COMP.
014800 77  WRK-SW-VALOR-INVALIDO        PIC X(01) VALUE 'N'.
014900     88  VALOR-INVALIDO               VALUE 'S'.
015000 77  WRK-PARTE-INT                PIC 9(09).
015100 77  WRK-PARTE-FRAC               PIC 9(02).
015200*-----------------------------------------------------
015300 01  FILLER PIC X(48) VALUE
015400     '--------------VARIAVEIS PARA ORDENACAO--------'.
015500*-----------------------------------------------------
015600 77  WRK-IDX-1                    PIC 9(05) COMP.
015700 77  WRK-IDX-2                    PIC 9(05) COMP.
015800*-----------------------------------------------------
015900 01  FILLER PIC X(48) VALUE
016000     '--------------VARIAVEIS PARA ACUMULACAO-------'.
016100*-----------------------------------------------------
016200 77  WRK-MINY                     PIC 9(04) COMP.
016300 77  WRK-MAXY                     PIC 9(04) COMP.
016400 77  WRK-MAXDEVY                  PIC 9(04) COMP.
016500 77  WRK-SPAN                     PIC 9(02) COMP.
016600 77  WRK-ANO-ATUAL                PIC 9(04) COMP.
016700 77  WRK-DEV-ATUAL                PIC 9(04) COMP.
016800 77  WRK-RUNNING-TOTAL            PIC S9(11)V99.
016900 77  WRK-ACUM-CELULA              PIC S9(11)V99.
017000 77  WRK-IDX-PRODUTO-ATUAL        PIC 9(03) COMP.
017100 77  WRK-IDX-3                    PIC 9(05) COMP.
017110 77  WRK-SW-DESLOC                PIC X(01) VALUE 'S'.
017120 01  WRK-PRODUTO-ANTERIOR-WS.
017121     05  WRK-PRODUTO-ANTERIOR    PIC X(20).
017122     05  FILLER                  PIC X(04).
017130 01  WRK-UM-DIGITO-WS.
017131     05  WRK-UM-DIGITO-ALF       PIC X(01).
017132     05  FILLER                  PIC X(03).
017140 01  WRK-UM-DIGITO-NUM-WS REDEFINES
017141     WRK-UM-DIGITO-WS.
017142     05  WRK-UM-DIGITO-NUM       PIC 9(01).
017143     05  FILLER                  PIC X(03).
017160*-----------------------------------------------------
017200 01  FILLER PIC X(48) VALUE
017300     '--------------VARIAVEIS PARA GRAVACAO---------'.
017400*-----------------------------------------------------
017510 77  WRK-ANO-ED                   PIC 9(04).
017520 77  WRK-SPAN-ED                  PIC Z9.
017600*-----------------------------------------------------
017700*====================================================
017800 PROCEDURE                                 DIVISION.
017900*====================================================
018000*-----------------------------------------------------
018100 0000-PRINCIPAL                             SECTION.
018200*-----------------------------------------------------
018300     PERFORM 0100-ACEITAR-PARAMETROS.
018400     PERFORM 1000-INICIALIZAR.
018500     PERFORM 1500-ORDENAR-TABELA.
018600     PERFORM 2000-ACUMULAR.
018700     PERFORM 3000-GRAVAR-SAIDA.
018800     DISPLAY 'CTRIACU - PROCESSAMENTO DO TRIANGULO CONCLUIDO'.
018900     STOP RUN.
019000*-----------------------------------------------------
019100 0000-99-FIM.                                  EXIT.
019200*-----------------------------------------------------
019300*
019400*-----------------------------------------------------
019500 0100-ACEITAR-PARAMETROS                    SECTION.
019600*-----------------------------------------------------
019700     ACCEPT WRK-PARAMETROS FROM SYSIN.
019800     PERFORM 0110-VALIDAR-ARQ-ENTRADA.
019900     PERFORM 0120-VALIDAR-ARQ-SAIDA.
020000*-----------------------------------------------------
020100 0100-99-FIM.                                  EXIT.
020200*-----------------------------------------------------
020300*
020400*-----------------------------------------------------
020500 0110-VALIDAR-ARQ-ENTRADA                    SECTION.
020600*-----------------------------------------------------
020700     MOVE WRK-PARM-ENTRADA TO WRK-NOME-ARQ.
020800     PERFORM 0115-VALIDAR-EXTENSAO-TXT.
020900     OPEN INPUT ENTRADA.
021000     EVALUATE WRK-FS-ENTRADA
021100      WHEN 00
021200       CLOSE ENTRADA
021300      WHEN 35
021400       MOVE 'CTRIACU'                     TO WRK-PROGRAMA
021500       MOVE '0110'                         TO WRK-SECAO
021600       MOVE 'ARQUIVO DE ENTRADA NAO EXISTE' TO WRK-MENSAGEM
021700       MOVE WRK-FS-ENTRADA                 TO WRK-STATUS
021800       PERFORM 9000-ERRO
021900      WHEN OTHER
022000       MOVE 'CTRIACU'                     TO WRK-PROGRAMA
022100       MOVE '0110'                         TO WRK-SECAO
022200       MOVE 'ERRO AO ABRIR ARQUIVO DE ENTRADA' TO WRK-MENSAGEM
022300       MOVE WRK-FS-ENTRADA                 TO WRK-STATUS
022400       PERFORM 9000-ERRO
022500     END-EVALUATE.
022600*-----------------------------------------------------
022700 0110-99-FIM.                                  EXIT.
022800*-----------------------------------------------------
022900*
023000*-----------------------------------------------------
023100 0120-VALIDAR-ARQ-SAIDA                       SECTION.
023200*-----------------------------------------------------
023300     MOVE WRK-PARM-SAIDA TO WRK-NOME-ARQ.
023400     PERFORM 0115-VALIDAR-EXTENSAO-TXT.
023500     OPEN INPUT SAIDA.
023600     EVALUATE WRK-FS-SAIDA
023700      WHEN 00
023800       CLOSE SAIDA
023900       MOVE 'CTRIACU'                     TO WRK-PROGRAMA
024000       MOVE '0120'                         TO WRK-SECAO
024100       MOVE 'ARQUIVO DE SAIDA JA EXISTE'    TO WRK-MENSAGEM
024200       MOVE WRK-FS-SAIDA                   TO WRK-STATUS
024300       PERFORM 9000-ERRO
024400      WHEN 35
024500       CONTINUE
024600      WHEN OTHER
024700       MOVE 'CTRIACU'                     TO WRK-PROGRAMA
024800       MOVE '0120'                         TO WRK-SECAO
024900       MOVE 'ERRO AO VERIFICAR ARQUIVO DE SAIDA' TO WRK-MENSAGEM
025000       MOVE WRK-FS-SAIDA                   TO WRK-STATUS
025100       PERFORM 9000-ERRO
025200     END-EVALUATE.
025300*-----------------------------------------------------
025400 0120-99-FIM.                                  EXIT.
025500*-----------------------------------------------------
025600*
025700*-----------------------------------------------------
025800 0115-VALIDAR-EXTENSAO-TXT                     SECTION.
025900*-----------------------------------------------------
026000     MOVE SPACES TO WRK-NOME-ARQ-TRIM.
026100     MOVE 0 TO WRK-TAM-ARQ.
026200     UNSTRING WRK-NOME-ARQ DELIMITED BY SPACE
026300         INTO WRK-NOME-ARQ-TRIM COUNT IN WRK-TAM-ARQ.
026400     MOVE 0 TO WRK-CONT-PONTOS.
026500     INSPECT WRK-NOME-ARQ-TRIM TALLYING WRK-CONT-PONTOS
026600         FOR ALL '.'.
026700     IF WRK-CONT-PONTOS NOT EQUAL 1 OR WRK-TAM-ARQ LESS 5
026800      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
026900      MOVE '0115'                          TO WRK-SECAO
027000      MOVE 'NOME DE ARQUIVO SEM UMA UNICA EXTENSAO .TXT'
027100          TO WRK-MENSAGEM
027200      MOVE 99                              TO WRK-STATUS
027300      PERFORM 9000-ERRO
027400     END-IF.
027500     COMPUTE WRK-POS-EXT = WRK-TAM-ARQ - 3.
027600     IF WRK-NOME-ARQ-TRIM (WRK-POS-EXT:4) NOT EQUAL '.txt'
027700      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
027800      MOVE '0115'                          TO WRK-SECAO
027900      MOVE 'EXTENSAO DO ARQUIVO DEVE SER .TXT' TO WRK-MENSAGEM
028000      MOVE 99                              TO WRK-STATUS
028100      PERFORM 9000-ERRO
028200     END-IF.
028300*-----------------------------------------------------
028400 0115-99-FIM.                                  EXIT.
028500*-----------------------------------------------------
028600*
028700*-----------------------------------------------------
028800 1000-INICIALIZAR                             SECTION.
028900*-----------------------------------------------------
029000     OPEN INPUT ENTRADA.
029100     PERFORM 4100-TESTARSTATUS-ENTRADA.
029200     MOVE 0 TO CTRI-QTD-DETALHE.
029300     PERFORM 1100-LER-CABECALHO.
029400     PERFORM 1200-CARREGAR-DETALHE.
029500     CLOSE ENTRADA.
029600     IF CTRI-QTD-DETALHE EQUAL 0
029700      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
029800      MOVE '1000'                          TO WRK-SECAO
029900      MOVE 'ARQUIVO DE ENTRADA SEM REGISTROS DE DADOS'
030000          TO WRK-MENSAGEM
030100      MOVE 99                              TO WRK-STATUS
030200      PERFORM 9000-ERRO
030300     END-IF.
030400*-----------------------------------------------------
030500 1000-99-FIM.                                  EXIT.
030600*-----------------------------------------------------
030700*
030800*-----------------------------------------------------
030900 1100-LER-CABECALHO                            SECTION.
031000*-----------------------------------------------------
031100     READ ENTRADA INTO WRK-LINHA-ENT.
031200     IF WRK-FS-ENTRADA EQUAL 10
031300      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
031400      MOVE '1100'                          TO WRK-SECAO
031500      MOVE 'ARQUIVO DE ENTRADA VAZIO - SEM CABECALHO'
031600          TO WRK-MENSAGEM
031700      MOVE 99                              TO WRK-STATUS
031800      PERFORM 9000-ERRO
031900     END-IF.
032000     MOVE 200 TO WRK-TAM-LINHA-ENT.
032100     PERFORM 1112-ACHAR-FIM-LINHA
032200         VARYING WRK-TAM-LINHA-ENT FROM 200 BY -1
032300         UNTIL WRK-LINHA-ENT (WRK-TAM-LINHA-ENT:1) NOT EQUAL SPACE
032400            OR WRK-TAM-LINHA-ENT LESS 1.
032500     PERFORM 1110-LOCALIZAR-COLUNA.
032600*-----------------------------------------------------
032700 1100-99-FIM.                                  EXIT.
032800*-----------------------------------------------------
032900*
033000*-----------------------------------------------------
033100 1110-LOCALIZAR-COLUNA                          SECTION.
033200*-----------------------------------------------------
033300     MOVE 1 TO WRK-PONTEIRO.
033400     MOVE 0 TO WRK-NUM-COL.
033500     MOVE 0 TO CTRI-COL-POS-PRODUTO.
033600     MOVE 0 TO CTRI-COL-POS-ANOORIGEM.
033700     MOVE 0 TO CTRI-COL-POS-ANODESENV.
033800     MOVE 0 TO CTRI-COL-POS-VALORINCR.
033900     PERFORM 1115-EXTRAIR-COLUNA
034000         UNTIL WRK-PONTEIRO GREATER WRK-TAM-LINHA-ENT.
034100     IF CTRI-COL-POS-PRODUTO EQUAL 0
034200        OR CTRI-COL-POS-ANOORIGEM EQUAL 0
034300        OR CTRI-COL-POS-ANODESENV EQUAL 0
034400        OR CTRI-COL-POS-VALORINCR EQUAL 0
034500      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
034600      MOVE '1110'                          TO WRK-SECAO
034700      MOVE 'COLUNA OBRIGATORIA AUSENTE NO CABECALHO'
034800          TO WRK-MENSAGEM
034900      MOVE 99                              TO WRK-STATUS
035000      PERFORM 9000-ERRO
035100     END-IF.
035200*-----------------------------------------------------
035300 1110-99-FIM.                                  EXIT.
035400*-----------------------------------------------------
035500*
035600*-----------------------------------------------------
035700 1112-ACHAR-FIM-LINHA                           SECTION.
035800*-----------------------------------------------------
035900     CONTINUE.
036000*-----------------------------------------------------
036100 1112-99-FIM.                                  EXIT.
036200*-----------------------------------------------------
036300*
036400*-----------------------------------------------------
036500 1115-EXTRAIR-COLUNA                            SECTION.
036600*-----------------------------------------------------
036700     ADD 1 TO WRK-NUM-COL.
036800     MOVE SPACES TO WRK-TOKEN.
036900     UNSTRING WRK-LINHA-ENT DELIMITED BY ','
037000         INTO WRK-TOKEN
037100         WITH POINTER WRK-PONTEIRO.
037200     EVALUATE TRUE
037300      WHEN WRK-TOKEN EQUAL 'Product'
037400       MOVE WRK-NUM-COL TO CTRI-COL-POS-PRODUTO
037500      WHEN WRK-TOKEN EQUAL 'Origin Year'
037600       MOVE WRK-NUM-COL TO CTRI-COL-POS-ANOORIGEM
037700      WHEN WRK-TOKEN EQUAL 'Development Year'
037800       MOVE WRK-NUM-COL TO CTRI-COL-POS-ANODESENV
037900      WHEN WRK-TOKEN EQUAL 'Incremental Value'
038000       MOVE WRK-NUM-COL TO CTRI-COL-POS-VALORINCR
038100      WHEN OTHER
038200       CONTINUE
038300     END-EVALUATE.
038400*-----------------------------------------------------
038500 1115-99-FIM.                                  EXIT.
038600*-----------------------------------------------------
038700*
038800*-----------------------------------------------------
038900 1200-CARREGAR-DETALHE                          SECTION.
039000*-----------------------------------------------------
039100     READ ENTRADA INTO WRK-LINHA-ENT.
039200     PERFORM 1205-PROCESSAR-DETALHE UNTIL WRK-FS-ENTRADA EQUAL 10.
039300*-----------------------------------------------------
039400 1200-99-FIM.                                  EXIT.
039500*-----------------------------------------------------
039600*
039700*-----------------------------------------------------
039800 1205-PROCESSAR-DETALHE                          SECTION.
039900*-----------------------------------------------------
040000     MOVE 200 TO WRK-TAM-LINHA-ENT.
040100     PERFORM 1112-ACHAR-FIM-LINHA
040200         VARYING WRK-TAM-LINHA-ENT FROM 200 BY -1
040300         UNTIL WRK-LINHA-ENT (WRK-TAM-LINHA-ENT:1) NOT EQUAL SPACE
040400            OR WRK-TAM-LINHA-ENT LESS 1.
040500     MOVE CTRI-COL-POS-PRODUTO     TO WRK-COL-DESEJADA.
040600     PERFORM 1206-EXTRAIR-CAMPO.
040700     MOVE WRK-TOKEN                TO CTRI-DET-PRODUTO.
040800     MOVE CTRI-COL-POS-ANOORIGEM   TO WRK-COL-DESEJADA.
040900     PERFORM 1206-EXTRAIR-CAMPO.
041000     PERFORM 1210-VALIDAR-CAMPO-ANO.
041100     MOVE WRK-TOKEN (1:4)          TO CTRI-DET-ANOORIG-ALF.
041400     MOVE CTRI-COL-POS-ANODESENV   TO WRK-COL-DESEJADA.
041500     PERFORM 1206-EXTRAIR-CAMPO.
041600     PERFORM 1210-VALIDAR-CAMPO-ANO.
041700     MOVE WRK-TOKEN (1:4)          TO CTRI-DET-ANODESV-ALF.
042100     MOVE CTRI-COL-POS-VALORINCR   TO WRK-COL-DESEJADA.
042200     PERFORM 1206-EXTRAIR-CAMPO.
042300     PERFORM 1220-VALIDAR-CAMPO-VALOR.
042400     IF VALOR-INVALIDO
042500      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
042600      MOVE '1220'                          TO WRK-SECAO
042700      MOVE 'VALOR INCREMENTAL NAO NUMERICO NO REGISTRO'
042800          TO WRK-MENSAGEM
042900      MOVE 99                              TO WRK-STATUS
043000      PERFORM 9000-ERRO
043100     END-IF.
043200     ADD 1 TO CTRI-QTD-DETALHE.
043300     MOVE CTRI-DET-PRODUTO   TO
043310         CTRI-TAB-PRODUTO (CTRI-QTD-DETALHE).
043400     MOVE CTRI-DET-ANOORIGEM TO
043410         CTRI-TAB-ANOORIGEM (CTRI-QTD-DETALHE).
043500     MOVE CTRI-DET-ANODESENV TO
043510         CTRI-TAB-ANODESENV (CTRI-QTD-DETALHE).
043600     MOVE CTRI-DET-VALORINCR TO
043610         CTRI-TAB-VALORINCR (CTRI-QTD-DETALHE).
043700     READ ENTRADA INTO WRK-LINHA-ENT.
043800*-----------------------------------------------------
043900 1205-99-FIM.                                  EXIT.
044000*-----------------------------------------------------
044010*
044020*-----------------------------------------------------
044030 1206-EXTRAIR-CAMPO                               SECTION.
044040*-----------------------------------------------------
044050     MOVE 1 TO WRK-PONTEIRO.
044060     MOVE 0 TO WRK-NUM-COL.
044070     MOVE SPACES TO WRK-TOKEN.
044080     PERFORM 1207-EXTRAIR-UM-CAMPO
044090         UNTIL WRK-NUM-COL EQUAL WRK-COL-DESEJADA
044100            OR WRK-PONTEIRO GREATER WRK-TAM-LINHA-ENT.
044110*-----------------------------------------------------
044120 1206-99-FIM.                                  EXIT.
044130*-----------------------------------------------------
044140*
044150*-----------------------------------------------------
044160 1207-EXTRAIR-UM-CAMPO                            SECTION.
044170*-----------------------------------------------------
044180     ADD 1 TO WRK-NUM-COL.
044190     MOVE SPACES TO WRK-TOKEN.
044200     UNSTRING WRK-LINHA-ENT DELIMITED BY ','
044210         INTO WRK-TOKEN
044220         WITH POINTER WRK-PONTEIRO.
044230*-----------------------------------------------------
044240 1207-99-FIM.                                  EXIT.
044250*-----------------------------------------------------
044260*
044270*-----------------------------------------------------
044280 1210-VALIDAR-CAMPO-ANO                            SECTION.
044290*-----------------------------------------------------
044300*    CAMPO DE ANO (ORIGEM OU DESENVOLVIMENTO) DEVE TER
044310*    EXATAMENTE 4 DIGITOS, SEM SECULO TRUNCADO (CH-0560).
044320     MOVE 30 TO WRK-TAM-TOKEN.
044330     PERFORM 1112-ACHAR-FIM-LINHA
044340         VARYING WRK-TAM-TOKEN FROM 30 BY -1
044350         UNTIL WRK-TOKEN (WRK-TAM-TOKEN:1) NOT EQUAL SPACE
044360            OR WRK-TAM-TOKEN LESS 1.
044370     IF WRK-TAM-TOKEN NOT EQUAL 4
044380        OR WRK-TOKEN (1:4) NOT NUMERIC
044390      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
044400      MOVE '1210'                          TO WRK-SECAO
044410      MOVE 'ANO DE ORIGEM/DESENVOLVIMENTO SEM 4 DIGITOS'
044420          TO WRK-MENSAGEM
044430      MOVE 99                              TO WRK-STATUS
044440      PERFORM 9000-ERRO
044450     END-IF.
044460*-----------------------------------------------------
044470 1210-99-FIM.                                  EXIT.
044480*-----------------------------------------------------
044490*
044500*-----------------------------------------------------
044510 1220-VALIDAR-CAMPO-VALOR                          SECTION.
044520*-----------------------------------------------------
044530*    CAMPO VALOR INCREMENTAL PODE TRAZER SINAL NEGATIVO
044540*    E PONTO DECIMAL - NAO PODE SER TESTADO POR IS NUMERIC
044550*    DIRETO (CLASSE NUMERIC NAO ACEITA '-' NEM '.'). O
044560*    CAMPO E VARRIDO CARACTER A CARACTER (1222) E DEPOIS
044570*    CONVERTIDO PARA S9(09)V99 SEM USAR FUNCAO INTRINSECA.
044580     MOVE 'N' TO WRK-SW-VALOR-INVALIDO.
044590     MOVE 0 TO WRK-CONT-PONTO-VALOR.
044600     MOVE 0 TO WRK-POS-PONTO.
044610     MOVE 30 TO WRK-TAM-TOKEN.
044620     PERFORM 1112-ACHAR-FIM-LINHA
044630         VARYING WRK-TAM-TOKEN FROM 30 BY -1
044640         UNTIL WRK-TOKEN (WRK-TAM-TOKEN:1) NOT EQUAL SPACE
044650            OR WRK-TAM-TOKEN LESS 1.
044660     IF WRK-TAM-TOKEN LESS 1
044670      MOVE 'S' TO WRK-SW-VALOR-INVALIDO
044680     ELSE
044690      MOVE 1   TO WRK-POS-INICIO
044700      MOVE 'N' TO WRK-NEGATIVO
044710      IF WRK-TOKEN (1:1) EQUAL '-'
044720       MOVE 'S' TO WRK-NEGATIVO
044730       MOVE 2   TO WRK-POS-INICIO
044740      END-IF
044750      IF WRK-POS-INICIO GREATER WRK-TAM-TOKEN
044760       MOVE 'S' TO WRK-SW-VALOR-INVALIDO
044770      ELSE
044780       MOVE WRK-POS-INICIO TO WRK-IDX-CAR
044790       PERFORM 1222-VARRER-CARACTER-VALOR
044800           UNTIL WRK-IDX-CAR GREATER WRK-TAM-TOKEN
044810              OR VALOR-INVALIDO
044820      END-IF
044830     END-IF.
044840     IF NOT VALOR-INVALIDO
044850      IF WRK-CONT-PONTO-VALOR EQUAL 1
044860       COMPUTE WRK-TAM-FRAC = WRK-TAM-TOKEN - WRK-POS-PONTO
044870       IF WRK-TAM-FRAC GREATER 2
044875          OR WRK-POS-PONTO EQUAL WRK-POS-INICIO
044880        MOVE 'S' TO WRK-SW-VALOR-INVALIDO
044890       END-IF
044900      ELSE
044910       MOVE 0 TO WRK-TAM-FRAC
044920       COMPUTE WRK-POS-PONTO = WRK-TAM-TOKEN + 1
044930      END-IF
044940     END-IF.
044950     IF NOT VALOR-INVALIDO
044960      PERFORM 1225-CONVERTER-VALOR
044970     END-IF.
044980*-----------------------------------------------------
044990 1220-99-FIM.                                  EXIT.
045000*-----------------------------------------------------
045010*
045020*-----------------------------------------------------
045030 1222-VARRER-CARACTER-VALOR                        SECTION.
045040*-----------------------------------------------------
045050     IF WRK-TOKEN (WRK-IDX-CAR:1) EQUAL '.'
045060      ADD 1 TO WRK-CONT-PONTO-VALOR
045070      IF WRK-CONT-PONTO-VALOR GREATER 1
045080       MOVE 'S' TO WRK-SW-VALOR-INVALIDO
045090      ELSE
045100       MOVE WRK-IDX-CAR TO WRK-POS-PONTO
045110      END-IF
045120     ELSE
045130      IF WRK-TOKEN (WRK-IDX-CAR:1) NOT NUMERIC
045140       MOVE 'S' TO WRK-SW-VALOR-INVALIDO
045150      END-IF
045160     END-IF.
045170     ADD 1 TO WRK-IDX-CAR.
045180*-----------------------------------------------------
045190 1222-99-FIM.                                  EXIT.
045200*-----------------------------------------------------
045210*
045220*-----------------------------------------------------
045230 1225-CONVERTER-VALOR                               SECTION.
045240*-----------------------------------------------------
045250     MOVE 0 TO WRK-PARTE-INT.
045260     MOVE WRK-POS-INICIO TO WRK-IDX-CAR.
045270     PERFORM 1226-ACUMULAR-DIGITO-INT
045280         UNTIL WRK-IDX-CAR NOT LESS WRK-POS-PONTO.
045290     MOVE 0 TO WRK-PARTE-FRAC.
045300     IF WRK-TAM-FRAC GREATER 0
045310      ADD 1 TO WRK-POS-PONTO GIVING WRK-IDX-CAR
045320      PERFORM 1227-ACUMULAR-DIGITO-FRAC
045330          UNTIL WRK-IDX-CAR GREATER WRK-TAM-TOKEN
045340      IF WRK-TAM-FRAC EQUAL 1
045350       COMPUTE WRK-PARTE-FRAC = WRK-PARTE-FRAC * 10
045360      END-IF
045370     END-IF.
045380     IF WRK-VALOR-NEGATIVO
045390      COMPUTE CTRI-DET-VALORINCR =
045400          0 - (WRK-PARTE-INT + (WRK-PARTE-FRAC / 100))
045410     ELSE
045420      COMPUTE CTRI-DET-VALORINCR =
045430          WRK-PARTE-INT + (WRK-PARTE-FRAC / 100)
045440     END-IF.
045450*-----------------------------------------------------
045460 1225-99-FIM.                                  EXIT.
045470*-----------------------------------------------------
045480*
045490*-----------------------------------------------------
045500 1226-ACUMULAR-DIGITO-INT                           SECTION.
045510*-----------------------------------------------------
045520     MOVE WRK-TOKEN (WRK-IDX-CAR:1) TO WRK-UM-DIGITO-ALF.
045530     COMPUTE WRK-PARTE-INT =
045535         WRK-PARTE-INT * 10 + WRK-UM-DIGITO-NUM.
045540     ADD 1 TO WRK-IDX-CAR.
045550*-----------------------------------------------------
045560 1226-99-FIM.                                  EXIT.
045570*-----------------------------------------------------
045580*
045590*-----------------------------------------------------
045600 1227-ACUMULAR-DIGITO-FRAC                          SECTION.
045610*-----------------------------------------------------
045620     MOVE WRK-TOKEN (WRK-IDX-CAR:1) TO WRK-UM-DIGITO-ALF.
045630     COMPUTE WRK-PARTE-FRAC =
045635         WRK-PARTE-FRAC * 10 + WRK-UM-DIGITO-NUM.
045640     ADD 1 TO WRK-IDX-CAR.
045650*-----------------------------------------------------
045660 1227-99-FIM.                                  EXIT.
045670*-----------------------------------------------------
045680*
045690*-----------------------------------------------------
045700 1500-ORDENAR-TABELA                                SECTION.
045710*-----------------------------------------------------
045720*    INSERTION SORT DA TABELA DE DETALHE POR PRODUTO,
045730*    ANO DE ORIGEM E ANO DE DESENVOLVIMENTO (CH-0759 -
045740*    A EMPRESA AINDA NAO TINHA ROTINA PROPRIA DE SORT
045750*    PARA TABELAS EM MEMORIA).
045760     IF CTRI-QTD-DETALHE GREATER 1
045770      MOVE 2 TO WRK-IDX-1
045780      PERFORM 1510-INSERIR-ELEMENTO
045790          UNTIL WRK-IDX-1 GREATER CTRI-QTD-DETALHE
045800     END-IF.
045810*-----------------------------------------------------
045820 1500-99-FIM.                                  EXIT.
045830*-----------------------------------------------------
045840*
045850*-----------------------------------------------------
045860 1510-INSERIR-ELEMENTO                               SECTION.
045870*-----------------------------------------------------
045880     MOVE CTRI-TAB-PRODUTO   (WRK-IDX-1) TO CTRI-TEMP-PRODUTO.
045890     MOVE CTRI-TAB-ANOORIGEM (WRK-IDX-1) TO CTRI-TEMP-ANOORIGEM.
045900     MOVE CTRI-TAB-ANODESENV (WRK-IDX-1) TO CTRI-TEMP-ANODESENV.
045910     MOVE CTRI-TAB-VALORINCR (WRK-IDX-1) TO CTRI-TEMP-VALORINCR.
045920     MOVE WRK-IDX-1 TO WRK-IDX-2.
045930     MOVE 'S'       TO WRK-SW-DESLOC.
045940     PERFORM 1520-TESTAR-DESLOCAR
045950         UNTIL WRK-SW-DESLOC EQUAL 'N'.
045960     MOVE CTRI-TEMP-PRODUTO   TO CTRI-TAB-PRODUTO   (WRK-IDX-2).
045970     MOVE CTRI-TEMP-ANOORIGEM TO CTRI-TAB-ANOORIGEM (WRK-IDX-2).
045980     MOVE CTRI-TEMP-ANODESENV TO CTRI-TAB-ANODESENV (WRK-IDX-2).
045990     MOVE CTRI-TEMP-VALORINCR TO CTRI-TAB-VALORINCR (WRK-IDX-2).
046000     ADD 1 TO WRK-IDX-1.
046010*-----------------------------------------------------
046020 1510-99-FIM.                                  EXIT.
046030*-----------------------------------------------------
046040*
046050*-----------------------------------------------------
046060 1520-TESTAR-DESLOCAR                                SECTION.
046070*-----------------------------------------------------
046080     IF WRK-IDX-2 LESS 2
046090      MOVE 'N' TO WRK-SW-DESLOC
046100     ELSE
046110      SUBTRACT 1 FROM WRK-IDX-2 GIVING WRK-IDX-3
046120      IF CTRI-TAB-CHAVE-COMPARA (WRK-IDX-3) GREATER
046130            CTRI-TEMP-CHAVE-COMPARA
046140       MOVE CTRI-TAB-PRODUTO   (WRK-IDX-3) TO
046150           CTRI-TAB-PRODUTO   (WRK-IDX-2)
046160       MOVE CTRI-TAB-ANOORIGEM (WRK-IDX-3) TO
046170           CTRI-TAB-ANOORIGEM (WRK-IDX-2)
046180       MOVE CTRI-TAB-ANODESENV (WRK-IDX-3) TO
046190           CTRI-TAB-ANODESENV (WRK-IDX-2)
046200       MOVE CTRI-TAB-VALORINCR (WRK-IDX-3) TO
046210           CTRI-TAB-VALORINCR (WRK-IDX-2)
046220       MOVE WRK-IDX-3 TO WRK-IDX-2
046230      ELSE
046240       MOVE 'N' TO WRK-SW-DESLOC
046250      END-IF
046260     END-IF.
046270*-----------------------------------------------------
046280 1520-99-FIM.                                  EXIT.
046290*-----------------------------------------------------
046300*
046310*-----------------------------------------------------
046320 2000-ACUMULAR                                       SECTION.
046330*-----------------------------------------------------
046340     MOVE 9999 TO WRK-MINY.
046350     MOVE 0    TO WRK-MAXY.
046360     MOVE 0    TO WRK-MAXDEVY.
046370     MOVE 1 TO WRK-IDX-1.
046380     PERFORM 2005-ACHAR-MIN-MAX
046390         UNTIL WRK-IDX-1 GREATER CTRI-QTD-DETALHE.
046400     PERFORM 2010-VALIDAR-ANOS.
046410     COMPUTE WRK-SPAN = WRK-MAXY - WRK-MINY.
046420     PERFORM 2100-LISTAR-PRODUTOS.
046430*-----------------------------------------------------
046440 2000-99-FIM.                                  EXIT.
046450*-----------------------------------------------------
046460*
046470*-----------------------------------------------------
046480 2005-ACHAR-MIN-MAX                                  SECTION.
046490*-----------------------------------------------------
046500     IF CTRI-TAB-ANOORIGEM (WRK-IDX-1) LESS WRK-MINY
046510      MOVE CTRI-TAB-ANOORIGEM (WRK-IDX-1) TO WRK-MINY
046520     END-IF.
046530     IF CTRI-TAB-ANOORIGEM (WRK-IDX-1) GREATER WRK-MAXY
046540      MOVE CTRI-TAB-ANOORIGEM (WRK-IDX-1) TO WRK-MAXY
046550     END-IF.
046560     IF CTRI-TAB-ANODESENV (WRK-IDX-1) GREATER WRK-MAXDEVY
046570      MOVE CTRI-TAB-ANODESENV (WRK-IDX-1) TO WRK-MAXDEVY
046580     END-IF.
046590     ADD 1 TO WRK-IDX-1.
046600*-----------------------------------------------------
046610 2005-99-FIM.                                  EXIT.
046620*-----------------------------------------------------
046630*
046640*-----------------------------------------------------
046650 2010-VALIDAR-ANOS                                   SECTION.
046660*-----------------------------------------------------
046670*    O ANO MAXIMO DE ORIGEM E O ANO MAXIMO DE DESENVOLVI-
046680*    MENTO TEM QUE SER O MESMO, SENAO O TRIANGULO NAO
046690*    FECHA (REGRA DO NEGOCIO DE SINISTROS).
046700     IF WRK-MAXY NOT EQUAL WRK-MAXDEVY
046710      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
046720      MOVE '2010'                          TO WRK-SECAO
046730      MOVE 'ANO MAXIMO DE ORIGEM DIFERENTE DO DE DESENVOLV'
046740          TO WRK-MENSAGEM
046750      MOVE 99                              TO WRK-STATUS
046760      PERFORM 9000-ERRO
046770     END-IF.
046780*-----------------------------------------------------
046790 2010-99-FIM.                                  EXIT.
046800*-----------------------------------------------------
046810*
046820*-----------------------------------------------------
046830 2100-LISTAR-PRODUTOS                                SECTION.
046840*-----------------------------------------------------
046850     MOVE 0      TO CTRI-QTD-PRODUTO.
046860     MOVE SPACES TO WRK-PRODUTO-ANTERIOR.
046870     MOVE 1      TO WRK-IDX-1.
046880     PERFORM 2110-VERIFICAR-PRODUTO
046890         UNTIL WRK-IDX-1 GREATER CTRI-QTD-DETALHE.
046900*-----------------------------------------------------
046910 2100-99-FIM.                                  EXIT.
046920*-----------------------------------------------------
046930*
046940*-----------------------------------------------------
046950 2110-VERIFICAR-PRODUTO                               SECTION.
046960*-----------------------------------------------------
046970     IF CTRI-TAB-PRODUTO (WRK-IDX-1)
046975        NOT EQUAL WRK-PRODUTO-ANTERIOR
046980      ADD 1 TO CTRI-QTD-PRODUTO
046990      MOVE CTRI-TAB-PRODUTO (WRK-IDX-1) TO
047000          CTRI-TAB-PROD-NOME (CTRI-QTD-PRODUTO)
047010      MOVE CTRI-TAB-PRODUTO (WRK-IDX-1) TO WRK-PRODUTO-ANTERIOR
047020     END-IF.
047030     ADD 1 TO WRK-IDX-1.
047040*-----------------------------------------------------
047050 2110-99-FIM.                                  EXIT.
047060*-----------------------------------------------------
047070*
047080*-----------------------------------------------------
047090 2200-CALCULAR-TRIANGULO                              SECTION.
047100*-----------------------------------------------------
047110*    MONTA, PARA O PRODUTO APONTADO POR WRK-IDX-PRODUTO-ATUAL,
047120*    A LISTA DE VALORES CUMULATIVOS DO SEU TRIANGULO, UM POR
047130*    ANO DE ORIGEM (CH-0810 - CELULA SEM REGISTRO CONTRIBUI
047140*    ZERO MAS AINDA GERA UM VALOR DE SAIDA).
047150     MOVE 0 TO CTRI-QTD-TRIANGULO.
047160     MOVE WRK-MINY TO WRK-ANO-ATUAL.
047170     PERFORM 2220-CALCULAR-LINHA-ORIGEM
047180         UNTIL WRK-ANO-ATUAL GREATER WRK-MAXY.
047190*-----------------------------------------------------
047200 2200-99-FIM.                                  EXIT.
047210*-----------------------------------------------------
047220*
047230*-----------------------------------------------------
047240 2210-SOMAR-CELULA                                    SECTION.
047250*-----------------------------------------------------
047260     MOVE 0 TO WRK-ACUM-CELULA.
047270     MOVE 1 TO WRK-IDX-1.
047280     PERFORM 2215-SOMAR-REGISTRO
047290         UNTIL WRK-IDX-1 GREATER CTRI-QTD-DETALHE.
047300*-----------------------------------------------------
047310 2210-99-FIM.                                  EXIT.
047320*-----------------------------------------------------
047330*
047340*-----------------------------------------------------
047350 2215-SOMAR-REGISTRO                                  SECTION.
047360*-----------------------------------------------------
047370     IF CTRI-TAB-PRODUTO (WRK-IDX-1) EQUAL
047380           CTRI-TAB-PROD-NOME (WRK-IDX-PRODUTO-ATUAL)
047390        AND CTRI-TAB-ANOORIGEM (WRK-IDX-1) EQUAL WRK-ANO-ATUAL
047400        AND CTRI-TAB-ANODESENV (WRK-IDX-1) EQUAL WRK-DEV-ATUAL
047410      ADD CTRI-TAB-VALORINCR (WRK-IDX-1) TO WRK-ACUM-CELULA
047420     END-IF.
047430     ADD 1 TO WRK-IDX-1.
047440*-----------------------------------------------------
047450 2215-99-FIM.                                  EXIT.
047460*-----------------------------------------------------
047470*
047480*-----------------------------------------------------
047490 2220-CALCULAR-LINHA-ORIGEM                            SECTION.
047500*-----------------------------------------------------
047510     MOVE 0            TO WRK-RUNNING-TOTAL.
047520     MOVE WRK-ANO-ATUAL TO WRK-DEV-ATUAL.
047530     PERFORM 2230-SOMAR-ANO-DESENV
047540         UNTIL WRK-DEV-ATUAL GREATER WRK-MAXY.
047550     ADD 1 TO WRK-ANO-ATUAL.
047560*-----------------------------------------------------
047570 2220-99-FIM.                                  EXIT.
047580*-----------------------------------------------------
047590*
047600*-----------------------------------------------------
047610 2230-SOMAR-ANO-DESENV                                 SECTION.
047620*-----------------------------------------------------
047630     PERFORM 2210-SOMAR-CELULA.
047640     ADD WRK-ACUM-CELULA TO WRK-RUNNING-TOTAL.
047650     ADD 1 TO CTRI-QTD-TRIANGULO.
047660     MOVE WRK-RUNNING-TOTAL TO
047665         CTRI-TRI-VALOR (CTRI-QTD-TRIANGULO).
047670     ADD 1 TO WRK-DEV-ATUAL.
047680*-----------------------------------------------------
047690 2230-99-FIM.                                  EXIT.
047700*-----------------------------------------------------
047710*
047720*-----------------------------------------------------
047730 3000-GRAVAR-SAIDA                                     SECTION.
047740*-----------------------------------------------------
047750     OPEN OUTPUT SAIDA.
047760     PERFORM 4200-TESTARSTATUS-SAIDA.
047770     PERFORM 3010-GRAVAR-CABECALHO.
047780     MOVE 1 TO WRK-IDX-PRODUTO-ATUAL.
047790     PERFORM 3020-GRAVAR-PRODUTO
047800         UNTIL WRK-IDX-PRODUTO-ATUAL GREATER CTRI-QTD-PRODUTO.
047810     CLOSE SAIDA.
047820*-----------------------------------------------------
047830 3000-99-FIM.                                  EXIT.
047840*-----------------------------------------------------
047850*
047860*-----------------------------------------------------
047870 3010-GRAVAR-CABECALHO                                 SECTION.
047880*-----------------------------------------------------
047890*    LINHA 1 DO ARQUIVO DE SAIDA: <ANOMIN>,<AMPLITUDE>
047900     MOVE WRK-MINY TO WRK-ANO-ED.
047910     MOVE WRK-SPAN TO WRK-SPAN-ED.
047920     MOVE SPACES   TO CTRI-CAB-LINHA.
047925*    AMPLITUDE NA FORMA MINIMA (CH-0941): SEM ZERO A
047926*    ESQUERDA, IGUAL AOS DEMAIS VALORES DA SAIDA.
047927     IF WRK-SPAN-ED (1:1) EQUAL SPACE
047928      STRING WRK-ANO-ED        DELIMITED BY SIZE
047929             ','               DELIMITED BY SIZE
047930             WRK-SPAN-ED (2:1) DELIMITED BY SIZE
047940          INTO CTRI-CAB-LINHA
047945     ELSE
047946      STRING WRK-ANO-ED        DELIMITED BY SIZE
047947             ','               DELIMITED BY SIZE
047950             WRK-SPAN-ED       DELIMITED BY SIZE
047960          INTO CTRI-CAB-LINHA
047961     END-IF.
047965     MOVE SPACES        TO FD-SAIDA-LINHA.
047966     MOVE CTRI-LINHA-CABEC TO FD-SAIDA-LINHA.
047970     WRITE FD-SAIDA-LINHA.
047980*-----------------------------------------------------
047990 3010-99-FIM.                                  EXIT.
048000*-----------------------------------------------------
048010*
048020*-----------------------------------------------------
048030 3020-GRAVAR-PRODUTO                                   SECTION.
048040*-----------------------------------------------------
048050*    LINHA 2..N: NOME DO PRODUTO SEGUIDO DE TODOS OS
048060*    VALORES CUMULATIVOS DO SEU TRIANGULO.
048070     PERFORM 2200-CALCULAR-TRIANGULO.
048080     MOVE SPACES TO CTRI-PROD-LINHA.
048090     MOVE 1 TO WRK-PONTEIRO.
048100     STRING CTRI-TAB-PROD-NOME (WRK-IDX-PRODUTO-ATUAL)
048110            DELIMITED BY SPACE
048120         INTO CTRI-PROD-LINHA
048130         WITH POINTER WRK-PONTEIRO
048131         ON OVERFLOW
048132          MOVE 'CTRIACU'                    TO WRK-PROGRAMA
048133          MOVE '3020'                       TO WRK-SECAO
048134          MOVE 'LINHA DE SAIDA MUITO GRANDE PARA O PRODUTO'
048135              TO WRK-MENSAGEM
048136          MOVE 99                           TO WRK-STATUS
048137          PERFORM 9000-ERRO
048138     END-STRING.
048140     MOVE 1 TO WRK-IDX-2.
048150     PERFORM 3030-ANEXAR-VALOR
048160         UNTIL WRK-IDX-2 GREATER CTRI-QTD-TRIANGULO.
048165     COMPUTE CTRI-PROD-TAMANHO = WRK-PONTEIRO - 1.
048167     MOVE SPACES          TO FD-SAIDA-LINHA.
048168     MOVE CTRI-PROD-LINHA TO FD-SAIDA-LINHA.
048170     WRITE FD-SAIDA-LINHA.
048180     ADD 1 TO WRK-IDX-PRODUTO-ATUAL.
048190*-----------------------------------------------------
048200 3020-99-FIM.                                  EXIT.
048210*-----------------------------------------------------
048220*
048230*-----------------------------------------------------
048240 3030-ANEXAR-VALOR                                     SECTION.
048250*-----------------------------------------------------
048260     MOVE CTRI-TRI-VALOR (WRK-IDX-2) TO WRK-ACUM-CELULA.
048270     PERFORM 3100-FORMATAR-VALOR.
048280     STRING ','                  DELIMITED BY SIZE
048285            CTRI-FMT-VALOR-ALF (1:CTRI-FMT-TAMANHO)
048290                                 DELIMITED BY SIZE
048300         INTO CTRI-PROD-LINHA
048310         WITH POINTER WRK-PONTEIRO
048311         ON OVERFLOW
048312          MOVE 'CTRIACU'                    TO WRK-PROGRAMA
048313          MOVE '3030'                       TO WRK-SECAO
048314          MOVE 'LINHA DE SAIDA MUITO GRANDE PARA O TRIANGULO'
048315              TO WRK-MENSAGEM
048316          MOVE 99                           TO WRK-STATUS
048317          PERFORM 9000-ERRO
048318     END-STRING.
048320     ADD 1 TO WRK-IDX-2.
048330*-----------------------------------------------------
048340 3030-99-FIM.                                  EXIT.
048350*-----------------------------------------------------
048360*
048370*-----------------------------------------------------
048380 3100-FORMATAR-VALOR                                   SECTION.
048390*-----------------------------------------------------
048400*    FORMATA UM VALOR CUMULATIVO NA FORMA DECIMAL MINIMA
048410*    (CH-0759): SEM PONTO/ZEROS QUANDO O VALOR E INTEIRO,
048420*    SEM ZERO FINAL SUPERFLUO QUANDO HA UMA CASA DECIMAL,
048430*    SEM SEPARADOR DE MILHAR, SINAL NEGATIVO A ESQUERDA.
048440     MOVE WRK-ACUM-CELULA TO CTRI-FMT-VALOR-ED.
048445*    (CH-0964) O CAMPO EDITADO E ALINHADO A DIREITA, COM
048446*    ESPACOS SUPRIMIDOS A ESQUERDA PARA QUALQUER VALOR
048447*    ABAIXO DE 10 DIGITOS SIGNIFICATIVOS - UM UNSTRING
048448*    DELIMITED BY SPACE PARARIA JA NO PRIMEIRO ESPACO E
048449*    DEVOLVERIA UM CAMPO VAZIO. EM VEZ DISSO, VARRE-SE O
048450*    CAMPO DA ESQUERDA PARA A DIREITA (IGUAL AO
048451*    1112-ACHAR-FIM-LINHA, SO QUE NO SENTIDO CONTRARIO)
048452*    ATE ACHAR O PRIMEIRO CARACTER NAO-BRANCO.
048453     MOVE SPACES TO CTRI-FMT-VALOR-ALF.
048454     MOVE 0      TO CTRI-FMT-TAMANHO.
048455     PERFORM 3105-ACHAR-INICIO-VALOR
048456         VARYING WRK-POS-INICIO-FMT FROM 1 BY 1
048457         UNTIL CTRI-FMT-VALOR-ED (WRK-POS-INICIO-FMT:1)
048458                   NOT EQUAL SPACE
048459            OR WRK-POS-INICIO-FMT GREATER 14.
048460     COMPUTE CTRI-FMT-TAMANHO = 14 - WRK-POS-INICIO-FMT + 1.
048465     MOVE CTRI-FMT-VALOR-ED (WRK-POS-INICIO-FMT:CTRI-FMT-TAMANHO)
048466         TO CTRI-FMT-VALOR-ALF.
048490     IF CTRI-FMT-VALOR-ALF (CTRI-FMT-TAMANHO - 1:2) EQUAL '00'
048500      COMPUTE CTRI-FMT-TAMANHO = CTRI-FMT-TAMANHO - 3
048510     ELSE
048520      IF CTRI-FMT-VALOR-ALF (CTRI-FMT-TAMANHO:1) EQUAL '0'
048530       SUBTRACT 1 FROM CTRI-FMT-TAMANHO
048540      END-IF
048550     END-IF.
048560*-----------------------------------------------------
048570 3100-99-FIM.                                  EXIT.
048580*-----------------------------------------------------
048581*
048582*-----------------------------------------------------
048583 3105-ACHAR-INICIO-VALOR                              SECTION.
048584*-----------------------------------------------------
048585     CONTINUE.
048586*-----------------------------------------------------
048587 3105-99-FIM.                                  EXIT.
048588*-----------------------------------------------------
048590*
048600*-----------------------------------------------------
048610 4100-TESTARSTATUS-ENTRADA                             SECTION.
048620*-----------------------------------------------------
048630     IF WRK-FS-ENTRADA NOT EQUAL 00
048640      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
048650      MOVE '1000'                          TO WRK-SECAO
048660      MOVE 'ERRO AO ABRIR ARQUIVO DE ENTRADA PARA LEITURA'
048670          TO WRK-MENSAGEM
048680      MOVE WRK-FS-ENTRADA                  TO WRK-STATUS
048690      PERFORM 9000-ERRO
048700     END-IF.
048710*-----------------------------------------------------
048720 4100-99-FIM.                                  EXIT.
048730*-----------------------------------------------------
048740*
048750*-----------------------------------------------------
048760 4200-TESTARSTATUS-SAIDA                               SECTION.
048770*-----------------------------------------------------
048780     IF WRK-FS-SAIDA NOT EQUAL 00
048790      MOVE 'CTRIACU'                       TO WRK-PROGRAMA
048800      MOVE '3000'                          TO WRK-SECAO
048810      MOVE 'ERRO AO ABRIR ARQUIVO DE SAIDA PARA GRAVACAO'
048820          TO WRK-MENSAGEM
048830      MOVE WRK-FS-SAIDA                    TO WRK-STATUS
048840      PERFORM 9000-ERRO
048850     END-IF.
048860*-----------------------------------------------------
048870 4200-99-FIM.                                  EXIT.
048880*-----------------------------------------------------
048890*
048900*-----------------------------------------------------
048910 9000-ERRO                                             SECTION.
048920*-----------------------------------------------------
048930*    ROTINA PADRAO DE ABORT DA BIBLIOTECA COBLIB: EXIBE A
048940*    MENSAGEM, GRAVA O LOG VIA GRAVALOG E ENCERRA O JOB
048950*    COM RETURN-CODE DIFERENTE DE ZERO (CH-0933).
048960     DISPLAY 'CTRIACU - ERRO: ' WRK-MENSAGEM.
048970     CALL 'GRAVALOG' USING WRK-DADOS.
048980     MOVE 16 TO RETURN-CODE.
048990     GOBACK.
049000*-----------------------------------------------------
049010 9000-99-FIM.                                  EXIT.
049020*-----------------------------------------------------
